000100*---------------------------------------------------------------
000200* WSACCT01.CBL
000300* GIC account working table.
000400*
000500* Holds every account touched by the current posting run and,
000600* nested under each account, every transaction posted to it this
000700* run.  The table is rebuilt from the transaction input file on
000800* every run -- nothing is carried forward between runs, which is
000900* why the account balance here is only the running balance as of
001000* the last transaction read, not a true masterfile balance.
001100*
001200* 1998-11-03 RHH  Ticket AC-1140.  First cut, 40 accounts,
001300*                 200 transactions per account.
001400* 1999-01-19 RHH  Ticket AC-1163.  Y2K review -- all dates in
001500*                 this table are already CCYYMMDD, no change
001600*                 needed.
001700* 2001-06-08 MWB  Ticket AC-1290.  Raised WS-MAX-TRANS-PER-ACCT
001800*                 from 200 to 500, branch volumes outgrew the
001900*                 original table size.
002000*---------------------------------------------------------------
002100 01  WS-MAX-ACCOUNTS                  PIC 9(3)  VALUE 040 COMP.
002200 01  WS-MAX-TRANS-PER-ACCT            PIC 9(3)  VALUE 500 COMP.
002300
002400 01  WS-ACCOUNT-TABLE.
002500     05  WS-ACCOUNT-ENTRY OCCURS 40 TIMES
002600             INDEXED BY WS-ACCT-IDX WS-ACCT-SRCH-IDX.
002700         10  WS-ACCT-ID               PIC X(8).
002750         10  WS-ACCT-BALANCE          PIC S9(11)V99.
002800         10  WS-ACCT-TXN-COUNT        PIC 9(3)  COMP.
002850         10  FILLER                   PIC X(02).
003000         10  WS-ACCT-TXN-TABLE.
003100             15  WS-TXN-ENTRY OCCURS 500 TIMES
003200                     INDEXED BY WS-TXN-IDX WS-TXN-SRCH-IDX.
003300                 20  WS-TXN-DATE          PIC X(8).
003400                 20  FILLER REDEFINES WS-TXN-DATE.
003500                     25  WS-TXN-DATE-CCYY PIC 9(4).
003600                     25  WS-TXN-DATE-MM   PIC 9(2).
003700                     25  WS-TXN-DATE-DD   PIC 9(2).
003800                 20  WS-TXN-TYPE          PIC X(1).
003900                 20  WS-TXN-AMT           PIC S9(9)V99.
004000                 20  WS-TXN-ID            PIC X(11).
004100                 20  FILLER               PIC X(05).
004200
004300 01  WS-ACCT-COUNT                    PIC 9(3)  VALUE ZERO COMP.
