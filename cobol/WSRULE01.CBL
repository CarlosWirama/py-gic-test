000100*---------------------------------------------------------------
000200* WSRULE01.CBL
000300* GIC interest-rule working table.
000400*
000500* One entry per effective-dated rate in force.  Kept in ascending
000600* RULE-DATE order at all times by 1900-RESEQUENCE-RULES so that
000700* the interest engine can scan forward and simply remember the
000800* last rule whose date qualifies -- see 2350-FIND-APPLICABLE-RULE
000900* in GICBNK01.
001000*
001100* 1998-11-05 RHH  Ticket AC-1141.  First cut, 20 rules -- this
001200*                 shop has never filed more than a handful of
001300*                 rate changes a year.
001400* 1999-01-19 RHH  Ticket AC-1163.  Y2K review -- rule dates are
001500*                 CCYYMMDD already, no change needed.
001600*---------------------------------------------------------------
001700 01  WS-MAX-RULES                     PIC 9(2)  VALUE 20 COMP.
001800
001900 01  WS-RULE-TABLE.
002000     05  WS-RULE-ENTRY OCCURS 20 TIMES
002100             INDEXED BY WS-RULE-IDX WS-RULE-SRCH-IDX.
002200         10  WS-RULE-DATE             PIC X(8).
002300         10  FILLER REDEFINES WS-RULE-DATE.
002400             15  WS-RULE-DATE-CCYY    PIC 9(4).
002500             15  WS-RULE-DATE-MM      PIC 9(2).
002600             15  WS-RULE-DATE-DD      PIC 9(2).
002700         10  WS-RULE-ID               PIC X(8).
002750         10  WS-RULE-RATE             PIC 9(3)V9(4).
002775         10  FILLER                   PIC X(02).
002900
003000 01  WS-RULE-COUNT                    PIC 9(2)  VALUE ZERO COMP.
