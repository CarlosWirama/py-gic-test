000100*---------------------------------------------------------------
000200* WSCASE01.CBL
000300* Shop case-conversion work area.
000400* COPY into WORKING-STORAGE SECTION, then
000500*     INSPECT field CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
000600* Standard shop copybook, used by every program that has to
000700* fold a lower-case operator entry to upper case before it is
000800* edited or stored.
000900*---------------------------------------------------------------
001000 01  LOWER-ALPHA        PIC X(26)
001100     VALUE "abcdefghijklmnopqrstuvwxyz".
001200 01  UPPER-ALPHA        PIC X(26)
001300     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
