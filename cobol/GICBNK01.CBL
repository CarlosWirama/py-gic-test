000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GICBNK01.                                            AC-1140 
000300 AUTHOR. R H HENNESSEY.
000400 INSTALLATION. AWESOMEGIC BANK DATA PROCESSING.
000500 DATE-WRITTEN. 11/03/98.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------------
000900* GICBNK01 -- nightly posting run for AwesomeGIC Bank.
001000*
001100* Reads the day's deposit/withdrawal transactions and posts them
001200* to an in-memory account table (Ticket AC-1140 chose in-memory
001300* over a VSAM masterfile -- branch volumes did not justify one),
001400* loads/replaces the effective-dated interest-rate table from the
001500* rate-maintenance file, then for every account/month on the
001600* statement-request file prints a statement with a computed
001700* monthly interest line.  No record carries forward between runs;
001800* this is a same-day reprocessing job, not a true masterfile
001900* update -- see the note on WS-ACCOUNT-TABLE in WSACCT01.CBL.
002000*
002100* CHANGE LOG
002200* ----------
002300* 1998-11-03 RHH  Ticket AC-1140.  First cut -- combines what used
002400*                 to be three overnight jobs (post, rate-maint,
002500*                 statement print) into one step per the branch
002600*                 ops request to cut the batch window.
002700* 1998-11-14 RHH  Ticket AC-1147.  Reject log was overwriting the
002800*                 prior day's file silently -- added the run-date
002900*                 banner line so operators can tell which run a
003000*                 reject log belongs to.
003100* 1998-12-02 RHH  Ticket AC-1152.  Withdrawal could post before the
003200*                 sufficient-funds edit ran.  Reordered so 1330 now
003300*                 runs before 1400/1500.
003400* 1999-01-19 RHH  Ticket AC-1163.  Y2K review of this program and
003500*                 both copybooks.  Run-date windowing in 0110 kept
003600*                 as-is (century pivot at 90 already used on every
003700*                 other batch job in this shop); all stored dates
003800*                 are CCYYMMDD already.  No code change required.
003900* 1999-03-08 RHH  Ticket AC-1171.  Txn-id was not resetting to 01
004000*                 at the account boundary, only at the file
004100*                 boundary.  Fixed in 1400/1410.
004200* 2001-06-08 MWB  Ticket AC-1290.  WS-MAX-TRANS-PER-ACCT raised in
004300*                 WSACCT01.CBL; no change needed here.
004400* 2002-09-17 MWB  Ticket AC-1318.  Interest engine was finding the
004500*                 rule in force on the LAST day of the month only
004600*                 and applying it to the whole balance history.
004700*                 Rewrote 2000-2350 to walk distinct-date balance
004800*                 segments and look up the applicable rule for
004900*                 each one, per the methods review.
005000* 2003-02-11 MWB  Ticket AC-1334.  Added UPSI-0 echo-to-console
005100*                 switch so first-shift can watch rejects scroll
005200*                 without tailing the log file.
005300* 2005-07-26 PDQ  Ticket AC-1402.  Rate edit let RI-RATE = 100.000
005400*                 (100% daily) through.  Tightened to reject any
005500*                 rate not strictly less than 100.
005600*---------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS VALID-TXN-TYPE IS "D" "W"
006200     UPSI-0 ON STATUS IS RUN-WITH-ECHO                            AC-1334 
006300            OFF STATUS IS RUN-WITHOUT-ECHO.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT TRANS-IN-FILE
006800         ASSIGN TO TRANSIN
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT RULE-IN-FILE
007200         ASSIGN TO RULEIN
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT STMT-REQUEST-FILE
007600         ASSIGN TO STMTREQ
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800
007900     SELECT STMT-RPT-FILE
008000         ASSIGN TO STMTRPT
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300     SELECT REJECT-LOG-FILE
008400         ASSIGN TO REJLOG
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900*---------------------------------------------------------------
009000* Day's deposit/withdrawal transactions, one per line, date-
009100* sequenced as received from the branch capture system.
009200*---------------------------------------------------------------
009300 FD  TRANS-IN-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  TRANS-IN-RECORD.
009600     05  TI-DATE                      PIC X(8).
009700     05  TI-ACCT                      PIC X(8).
009800     05  TI-TYPE                      PIC X(1).
009900     05  TI-AMOUNT                    PIC 9(9)V99.
010000     05  FILLER                       PIC X(52).
010100
010200*---------------------------------------------------------------
010300* Effective-dated interest rate additions/changes for this run.
010400*---------------------------------------------------------------
010500 FD  RULE-IN-FILE
010600     LABEL RECORDS ARE STANDARD.
010700 01  RULE-IN-RECORD.
010800     05  RI-DATE                      PIC X(8).
010900     05  RI-ID                        PIC X(8).
011000     05  RI-RATE                      PIC 9(3)V9(4).
011100     05  FILLER                       PIC X(57).
011200
011300*---------------------------------------------------------------
011400* One line per statement wanted out of this run -- account and
011500* the calendar month to report on.
011600*---------------------------------------------------------------
011700 FD  STMT-REQUEST-FILE
011800     LABEL RECORDS ARE STANDARD.
011900 01  STMT-REQUEST-RECORD.
012000     05  SI-ACCT                      PIC X(8).
012100     05  SI-YEAR-MONTH                PIC X(6).
012200     05  FILLER                       PIC X(66).
012300
012400 FD  STMT-RPT-FILE
012500     LABEL RECORDS ARE OMITTED.
012600 01  STMT-RPT-RECORD                  PIC X(80).
012700
012800 FD  REJECT-LOG-FILE
012900     LABEL RECORDS ARE OMITTED.
013000 01  REJECT-LOG-RECORD                PIC X(100).
013100
013200 WORKING-STORAGE SECTION.
013300
013400     COPY "WSACCT01.CBL".
013500     COPY "WSRULE01.CBL".
013600     COPY "WSCASE01.CBL".
013700
013800*---------------------------------------------------------------
013900* End-of-file switches for the three input files.
014000*---------------------------------------------------------------
014100 77  WS-TRANS-AT-END                  PIC X     VALUE "N".
014200     88  TRANS-AT-END                           VALUE "Y".
014300 77  WS-RULE-AT-END                   PIC X     VALUE "N".
014400     88  RULE-AT-END                            VALUE "Y".
014500 77  WS-STMT-REQ-AT-END               PIC X     VALUE "N".
014600     88  STMT-REQ-AT-END                        VALUE "Y".
014700
014800*---------------------------------------------------------------
014900* Run totals, shown nowhere but handy with a DISPLAY added under
015000* UPSI-0 when ops needs to eyeball a run -- see 0200.
015100*---------------------------------------------------------------
015200 77  WS-REJECT-COUNT                  PIC 9(5)  VALUE ZERO COMP.
015300 77  WS-TXN-POSTED-COUNT              PIC 9(5)  VALUE ZERO COMP.
015400 77  WS-RULE-LOADED-COUNT             PIC 9(3)  VALUE ZERO COMP.
015500 77  WS-STMT-PRINTED-COUNT            PIC 9(3)  VALUE ZERO COMP.
015600
015700*---------------------------------------------------------------
015800* General purpose subscripts, re-used across the posting,
015900* rule-maintenance and interest-calculation paragraphs.  Never
016000* live across a PERFORM call, only within it.
016100*---------------------------------------------------------------
016200 77  WS-SUB-1                         PIC 9(3)  COMP.
016300 77  WS-SUB-2                         PIC 9(3)  COMP.
016400
016500*---------------------------------------------------------------
016600* Transaction-edit work fields.
016700*---------------------------------------------------------------
016800 77  WS-EDIT-OK                       PIC X.
016900 77  WS-REJECT-REASON                 PIC X(60).
017000 77  WS-WORK-TYPE                     PIC X(1).
017100 77  WS-ACCT-FOUND                    PIC X.
017200 77  WS-TXN-SEQ                       PIC 9(2)  COMP.
017300 77  WS-TXN-SEQ-DISPLAY               PIC 99.
017400 77  WS-GENERATED-TXN-ID              PIC X(11).
017500
017600*---------------------------------------------------------------
017700* Rule-maintenance work fields.
017800*---------------------------------------------------------------
017900 77  WS-RULE-FOUND                    PIC X.
018000 77  WS-RULE-REPLACE-IDX              PIC 9(2)  COMP.
018100 77  WS-SWAP-FLAG                     PIC X.
018200 01  WS-RULE-SWAP-AREA.
018300     05  FILLER                       PIC X(25).
018400
018500*---------------------------------------------------------------
018600* Distinct balance-change dates for the month being costed, built
018700* fresh for every statement request by 2100-BUILD-DISTINCT-DATES
018800* and walked in date order by 2300-ACCRUE-INTEREST.  REDEFINES
018900* gives the day-of-month alone, needed for the day-count gap.
019000*---------------------------------------------------------------
019100 01  WS-DISTINCT-DATE-TABLE.
019200     05  WS-DISTINCT-DATE-ENTRY OCCURS 31 TIMES
019300             INDEXED BY WS-DD-IDX.
019400         10  WS-DD-DATE               PIC X(8).
019500         10  FILLER REDEFINES WS-DD-DATE.
019600             15  WS-DD-CCYY           PIC 9(4).
019700             15  WS-DD-MM             PIC 9(2).
019800             15  WS-DD-DD             PIC 9(2).
019900         10  WS-DD-NET-MOVEMENT       PIC S9(11)V99.
020000         10  FILLER                   PIC X(02).
020100 01  WS-DISTINCT-DATE-COUNT           PIC 9(2)  VALUE ZERO COMP.
020200 77  WS-DD-FOUND                      PIC X.
020300 01  WS-DD-SWAP-AREA.
020400     05  FILLER                       PIC X(23).
020500
020600*---------------------------------------------------------------
020700* Interest-calculation work fields, set up fresh for each
020800* statement request by 2420-PRINT-ONE-STATEMENT.
020900*---------------------------------------------------------------
021000 77  WS-CALC-ACCT-IDX                 PIC 9(3)  COMP.
021100 77  WS-CALC-ACCT-FOUND               PIC X.
021200 77  WS-CALC-BALANCE                  PIC S9(11)V99 VALUE ZERO.
021300 77  WS-CALC-DAY-COUNT                PIC 9(3)  COMP.
021400 77  WS-PREV-DAY                      PIC 9(2)  COMP.
021500 77  WS-THIS-DAY                      PIC 9(2)  COMP.
021600 77  WS-CALC-INTEREST-ACCUM           PIC S9(9)V9(6) VALUE ZERO.
021700 77  WS-CALC-INTEREST-FINAL           PIC S9(9)V99   VALUE ZERO.
021800 77  WS-CALC-RULE-RATE                PIC 9(3)V9(4)  VALUE ZERO.
021900 77  WS-CALC-RULE-FOUND               PIC X.
022000     88  CALC-RULE-FOUND                        VALUE "Y".
022100 77  WS-STMT-RUNNING-BAL              PIC S9(11)V99 VALUE ZERO.
022200
022300*---------------------------------------------------------------
022400* Run-date stamp for the reject-log banner -- classic windowed
022500* two-digit century pivot, reviewed and left alone per the
022600* 1999-01-19 Y2K entry above.
022700*---------------------------------------------------------------
022800 01  WS-RUN-DATE-RAW                  PIC 9(6).
022900 01  FILLER REDEFINES WS-RUN-DATE-RAW.
023000     05  WS-RUN-YY                    PIC 99.
023100     05  WS-RUN-MM                    PIC 99.
023200     05  WS-RUN-DD                    PIC 99.
023300 01  WS-RUN-CCYYMMDD                  PIC 9(8)  VALUE ZERO.
023400 01  FILLER REDEFINES WS-RUN-CCYYMMDD.
023500     05  WS-RUN-CC                    PIC 99.
023600     05  WS-RUN-YY2                   PIC 99.
023700     05  WS-RUN-MM2                   PIC 99.
023800     05  WS-RUN-DD2                   PIC 99.
023900 01  WS-RUN-DATE-FORMATTED            PIC 99/99/9999.
024000
024100*---------------------------------------------------------------
024200* Statement report print lines.
024300*---------------------------------------------------------------
024400 01  WS-STMT-HEADING-LINE.
024500     05  FILLER                       PIC X(9) VALUE "ACCOUNT: ".
024600     05  WS-HDG-ACCT                  PIC X(8).
024700     05  FILLER                       PIC X(63) VALUE SPACES.
024800
024900 01  WS-STMT-COLUMN-LINE.
025000     05  FILLER                       PIC X(52) VALUE
025100         "| DATE     | TXN ID      | TYPE | AMOUNT | BALANCE |".
025200     05  FILLER                       PIC X(28) VALUE SPACES.
025300
025400 01  WS-STMT-DETAIL-LINE.
025500     05  FILLER                       PIC X(2)  VALUE "| ".
025600     05  WS-DTL-DATE                  PIC X(8).
025700     05  FILLER                       PIC X(3)  VALUE " | ".
025800     05  WS-DTL-TXNID                 PIC X(11).
025900     05  FILLER                       PIC X(3)  VALUE " | ".
026000     05  WS-DTL-TYPE                  PIC X(4).
026100     05  FILLER                       PIC X(3)  VALUE " | ".
026200     05  WS-DTL-AMOUNT-ED              PIC ZZZ,ZZ9.99-.
026300     05  FILLER                       PIC X(3)  VALUE " | ".
026400     05  WS-DTL-BALANCE-ED             PIC Z,ZZZ,ZZZ,ZZ9.99-.
026500     05  FILLER                       PIC X(2)  VALUE " |".
026600     05  FILLER                       PIC X(13) VALUE SPACES.
026700
026800 PROCEDURE DIVISION.
026900 PROGRAM-BEGIN.
027000     PERFORM 0100-OPENING-PROCEDURE.
027100     PERFORM 1000-POST-ALL-TRANSACTIONS THRU 1000-EXIT.
027200     PERFORM 1600-LOAD-ALL-RULES THRU 1600-EXIT.
027300     PERFORM 2400-PRINT-ALL-STATEMENTS THRU 2400-EXIT.
027400     PERFORM 0200-CLOSING-PROCEDURE.
027500
027600 PROGRAM-EXIT.
027700     EXIT PROGRAM.
027800
027900 PROGRAM-DONE.
028000     STOP RUN.
028100
028200 0100-OPENING-PROCEDURE.
028300     OPEN INPUT TRANS-IN-FILE
028400                RULE-IN-FILE
028500                STMT-REQUEST-FILE.
028600     OPEN OUTPUT STMT-RPT-FILE
028700                 REJECT-LOG-FILE.
028800     PERFORM 0110-STAMP-RUN-DATE.
028900     PERFORM 0120-WRITE-REJECT-LOG-BANNER.
029000
029100 0110-STAMP-RUN-DATE.
029200     ACCEPT WS-RUN-DATE-RAW FROM DATE.
029300     IF WS-RUN-YY > 90                                            AC-1163 
029400         MOVE 19 TO WS-RUN-CC
029500     ELSE
029600         MOVE 20 TO WS-RUN-CC.
029700     MOVE WS-RUN-YY TO WS-RUN-YY2.
029800     MOVE WS-RUN-MM TO WS-RUN-MM2.
029900     MOVE WS-RUN-DD TO WS-RUN-DD2.
030000     MOVE WS-RUN-MM2 TO WS-RUN-DATE-FORMATTED (1:2).
030100     MOVE WS-RUN-DD2 TO WS-RUN-DATE-FORMATTED (4:2).
030200     MOVE WS-RUN-CC TO WS-RUN-DATE-FORMATTED (7:2).
030300     MOVE WS-RUN-YY2 TO WS-RUN-DATE-FORMATTED (9:2).
030400
030500 0120-WRITE-REJECT-LOG-BANNER.                                    AC-1147 
030600     MOVE SPACES TO REJECT-LOG-RECORD.
030700     STRING "GICBNK01 REJECT LOG -- RUN DATE " WS-RUN-DATE-FORMATTED
030800         DELIMITED BY SIZE INTO REJECT-LOG-RECORD.
030900     WRITE REJECT-LOG-RECORD.
031000
031100 0200-CLOSING-PROCEDURE.
031200     CLOSE TRANS-IN-FILE
031300           RULE-IN-FILE
031400           STMT-REQUEST-FILE
031500           STMT-RPT-FILE
031600           REJECT-LOG-FILE.
031700     IF RUN-WITH-ECHO
031800         DISPLAY "GICBNK01 TXN POSTED  : " WS-TXN-POSTED-COUNT
031900         DISPLAY "GICBNK01 RULES LOADED: " WS-RULE-LOADED-COUNT
032000         DISPLAY "GICBNK01 STMTS PRINTED: " WS-STMT-PRINTED-COUNT
032100         DISPLAY "GICBNK01 REJECTS     : " WS-REJECT-COUNT.
032200
032300*---------------------------------------------------------------
032400* TRANSACTION POSTING ENGINE.
032500*---------------------------------------------------------------
032600 1000-POST-ALL-TRANSACTIONS.
032700     PERFORM 1010-READ-TRANS-RECORD.
032800     PERFORM 1100-POST-ONE-TRANSACTION
032900         UNTIL TRANS-AT-END.
033000 1000-EXIT.
033100     EXIT.
033200
033300 1010-READ-TRANS-RECORD.
033400     READ TRANS-IN-FILE
033500         AT END MOVE "Y" TO WS-TRANS-AT-END.
033600
033700 1100-POST-ONE-TRANSACTION.
033800     PERFORM 1200-FIND-OR-ADD-ACCOUNT.
033900     PERFORM 1300-EDIT-TRANSACTION.
034000     IF WS-EDIT-OK = "Y" AND TI-TYPE = "W"
034100         PERFORM 1330-EDIT-SUFFICIENT-FUNDS.                      AC-1152 
034200     IF WS-EDIT-OK = "Y"
034300         PERFORM 1400-GENERATE-TXN-ID                             AC-1171 
034400         PERFORM 1500-APPLY-TRANSACTION
034500     ELSE
034600         PERFORM 1350-REJECT-TRANSACTION.
034700     PERFORM 1010-READ-TRANS-RECORD.
034800
034900 1200-FIND-OR-ADD-ACCOUNT.
035000     SET WS-ACCT-IDX TO 1.
035100     SEARCH WS-ACCOUNT-ENTRY
035200         AT END PERFORM 1210-ADD-NEW-ACCOUNT
035300         WHEN WS-ACCT-IDX > WS-ACCT-COUNT
035310             PERFORM 1210-ADD-NEW-ACCOUNT
035320         WHEN WS-ACCT-ID (WS-ACCT-IDX) = TI-ACCT
035400             CONTINUE.
035500
035600 1210-ADD-NEW-ACCOUNT.
035700     ADD 1 TO WS-ACCT-COUNT.
035800     SET WS-ACCT-IDX TO WS-ACCT-COUNT.
035900     MOVE TI-ACCT TO WS-ACCT-ID (WS-ACCT-IDX).
036000     MOVE ZERO TO WS-ACCT-BALANCE (WS-ACCT-IDX).
036100     MOVE ZERO TO WS-ACCT-TXN-COUNT (WS-ACCT-IDX).
036200
036300 1300-EDIT-TRANSACTION.
036400     MOVE "Y" TO WS-EDIT-OK.
036500     MOVE SPACES TO WS-REJECT-REASON.
036600     IF TI-DATE NOT NUMERIC
036700         MOVE "N" TO WS-EDIT-OK
036800         MOVE "INVALID DATE FORMAT. USE YYYYMMDD." TO WS-REJECT-REASON.
036900     IF WS-EDIT-OK = "Y"
037000         PERFORM 1310-EDIT-TXN-TYPE.
037100     IF WS-EDIT-OK = "Y"
037200         PERFORM 1320-EDIT-TXN-AMOUNT.
037300
037400 1310-EDIT-TXN-TYPE.
037500     MOVE TI-TYPE TO WS-WORK-TYPE.
037600     INSPECT WS-WORK-TYPE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
037700     IF WS-WORK-TYPE IS VALID-TXN-TYPE
037800         MOVE WS-WORK-TYPE TO TI-TYPE
037900     ELSE
038000         MOVE "N" TO WS-EDIT-OK
038100         MOVE "INVALID TRANSACTION TYPE. USE D OR W." TO
038200             WS-REJECT-REASON.
038300
038400 1320-EDIT-TXN-AMOUNT.
038500     IF TI-AMOUNT NOT NUMERIC
038600         MOVE "N" TO WS-EDIT-OK
038700         MOVE "INVALID AMOUNT. MUST BE NUMERIC AND POSITIVE." TO
038800             WS-REJECT-REASON.
038900     IF WS-EDIT-OK = "Y" AND TI-AMOUNT = ZERO
039000         MOVE "N" TO WS-EDIT-OK
039100         MOVE "INVALID AMOUNT. MUST BE GREATER THAN ZERO." TO
039200             WS-REJECT-REASON.
039300
039400 1330-EDIT-SUFFICIENT-FUNDS.
039500     IF TI-AMOUNT > WS-ACCT-BALANCE (WS-ACCT-IDX)
039600         MOVE "N" TO WS-EDIT-OK
039700         MOVE "INSUFFICIENT BALANCE FOR WITHDRAWAL." TO
039800             WS-REJECT-REASON.
039900
040000 1350-REJECT-TRANSACTION.
040100     ADD 1 TO WS-REJECT-COUNT.
040200     MOVE SPACES TO REJECT-LOG-RECORD.
040300     STRING "TXN " TI-DATE "-" TI-ACCT "-" TI-TYPE
040400         " REJECTED: " WS-REJECT-REASON
040500         DELIMITED BY SIZE INTO REJECT-LOG-RECORD.
040600     WRITE REJECT-LOG-RECORD.
040700     IF RUN-WITH-ECHO
040800         DISPLAY REJECT-LOG-RECORD.
040900
041000 1400-GENERATE-TXN-ID.
041100     MOVE ZERO TO WS-TXN-SEQ.
041200     PERFORM 1410-COUNT-SAME-DATE-TXN
041300         VARYING WS-SUB-1 FROM 1 BY 1
041400         UNTIL WS-SUB-1 > WS-ACCT-TXN-COUNT (WS-ACCT-IDX).
041500     ADD 1 TO WS-TXN-SEQ.
041600     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-DISPLAY.
041700     STRING TI-DATE "-" WS-TXN-SEQ-DISPLAY
041800         DELIMITED BY SIZE INTO WS-GENERATED-TXN-ID.
041900
042000 1410-COUNT-SAME-DATE-TXN.
042100     IF WS-TXN-DATE (WS-ACCT-IDX, WS-SUB-1) = TI-DATE
042200         ADD 1 TO WS-TXN-SEQ.
042300
042400 1500-APPLY-TRANSACTION.
042500     PERFORM 1520-STORE-TRANSACTION.
042600     PERFORM 1530-UPDATE-BALANCE.
042700
042800 1520-STORE-TRANSACTION.
042900     ADD 1 TO WS-ACCT-TXN-COUNT (WS-ACCT-IDX).
043000     SET WS-TXN-IDX TO WS-ACCT-TXN-COUNT (WS-ACCT-IDX).
043100     MOVE TI-DATE TO WS-TXN-DATE (WS-ACCT-IDX, WS-TXN-IDX).
043200     MOVE TI-TYPE TO WS-TXN-TYPE (WS-ACCT-IDX, WS-TXN-IDX).
043300     MOVE TI-AMOUNT TO WS-TXN-AMT (WS-ACCT-IDX, WS-TXN-IDX).
043400     MOVE WS-GENERATED-TXN-ID TO WS-TXN-ID (WS-ACCT-IDX, WS-TXN-IDX).
043500     ADD 1 TO WS-TXN-POSTED-COUNT.
043600
043700 1530-UPDATE-BALANCE.
043800     IF TI-TYPE = "D"
043900         ADD TI-AMOUNT TO WS-ACCT-BALANCE (WS-ACCT-IDX)
044000     ELSE
044100         SUBTRACT TI-AMOUNT FROM WS-ACCT-BALANCE (WS-ACCT-IDX).
044200
044300*---------------------------------------------------------------
044400* INTEREST-RULE MAINTENANCE.
044500*---------------------------------------------------------------
044600 1600-LOAD-ALL-RULES.
044700     PERFORM 1610-READ-RULE-RECORD.
044800     PERFORM 1650-PROCESS-ONE-RULE
044900         UNTIL RULE-AT-END.
045000 1600-EXIT.
045100     EXIT.
045200
045300 1610-READ-RULE-RECORD.
045400     READ RULE-IN-FILE
045500         AT END MOVE "Y" TO WS-RULE-AT-END.
045600
045700 1650-PROCESS-ONE-RULE.
045800     PERFORM 1700-EDIT-RULE.
045900     IF WS-EDIT-OK = "Y"
046000         PERFORM 1800-STORE-RULE
046100     ELSE
046200         PERFORM 1850-REJECT-RULE.
046300     PERFORM 1610-READ-RULE-RECORD.
046400
046500 1700-EDIT-RULE.
046600     MOVE "Y" TO WS-EDIT-OK.
046700     MOVE SPACES TO WS-REJECT-REASON.
046800     IF RI-DATE NOT NUMERIC
046900         MOVE "N" TO WS-EDIT-OK
047000         MOVE "INVALID DATE FORMAT. USE YYYYMMDD." TO WS-REJECT-REASON.
047100     IF WS-EDIT-OK = "Y"
047200         IF RI-RATE NOT NUMERIC OR RI-RATE = ZERO
047300                 OR RI-RATE NOT LESS THAN 100                     AC-1402 
047400             MOVE "N" TO WS-EDIT-OK
047500             MOVE "INTEREST RATE MUST BE > 0 AND < 100." TO
047600                 WS-REJECT-REASON.
047700
047800 1800-STORE-RULE.
047900     PERFORM 1810-FIND-EXISTING-RULE-DATE.
048000     IF WS-RULE-FOUND = "Y"
048100         MOVE RI-ID TO WS-RULE-ID (WS-RULE-REPLACE-IDX)
048200         MOVE RI-RATE TO WS-RULE-RATE (WS-RULE-REPLACE-IDX)
048300     ELSE
048400         PERFORM 1820-APPEND-NEW-RULE.
048500     PERFORM 1900-RESEQUENCE-RULES.
048600     ADD 1 TO WS-RULE-LOADED-COUNT.
048700
048800 1810-FIND-EXISTING-RULE-DATE.
048900     MOVE "N" TO WS-RULE-FOUND.
049000     SET WS-RULE-IDX TO 1.
049100     SEARCH WS-RULE-ENTRY
049200         AT END CONTINUE
049210         WHEN WS-RULE-IDX > WS-RULE-COUNT
049220             CONTINUE
049300         WHEN WS-RULE-DATE (WS-RULE-IDX) = RI-DATE
049400             MOVE "Y" TO WS-RULE-FOUND
049500             SET WS-RULE-REPLACE-IDX TO WS-RULE-IDX.
049600
049700 1820-APPEND-NEW-RULE.
049800     ADD 1 TO WS-RULE-COUNT.
049900     MOVE RI-DATE TO WS-RULE-DATE (WS-RULE-COUNT).
050000     MOVE RI-ID TO WS-RULE-ID (WS-RULE-COUNT).
050100     MOVE RI-RATE TO WS-RULE-RATE (WS-RULE-COUNT).
050200
050300 1850-REJECT-RULE.
050400     ADD 1 TO WS-REJECT-COUNT.
050500     MOVE SPACES TO REJECT-LOG-RECORD.
050600     STRING "RULE " RI-DATE "-" RI-ID " REJECTED: " WS-REJECT-REASON
050700         DELIMITED BY SIZE INTO REJECT-LOG-RECORD.
050800     WRITE REJECT-LOG-RECORD.
050900     IF RUN-WITH-ECHO
051000         DISPLAY REJECT-LOG-RECORD.
051100
051200*---------------------------------------------------------------
051300* Keep WS-RULE-TABLE in ascending RULE-DATE order so the interest
051400* engine (2350) can scan forward and simply remember the last
051500* qualifying rule.  Plain bubble sort -- twenty entries, tops,
051600* per the note in WSRULE01.CBL, so there is nothing to gain from
051700* anything fancier.
051800*---------------------------------------------------------------
051900 1900-RESEQUENCE-RULES.
052000     MOVE "Y" TO WS-SWAP-FLAG.
052100     PERFORM 1910-BUBBLE-PASS
052200         UNTIL WS-SWAP-FLAG = "N".
052300
052400 1910-BUBBLE-PASS.
052500     MOVE "N" TO WS-SWAP-FLAG.
052600     PERFORM 1920-COMPARE-ADJACENT-RULES
052700         VARYING WS-SUB-1 FROM 1 BY 1
052800         UNTIL WS-SUB-1 = WS-RULE-COUNT.
052900
053000 1920-COMPARE-ADJACENT-RULES.
053100     SET WS-SUB-2 TO WS-SUB-1.
053200     ADD 1 TO WS-SUB-2.
053300     IF WS-RULE-DATE (WS-SUB-1) > WS-RULE-DATE (WS-SUB-2)
053400         PERFORM 1930-SWAP-RULE-ENTRIES
053500         MOVE "Y" TO WS-SWAP-FLAG.
053600
053700 1930-SWAP-RULE-ENTRIES.
053800     MOVE WS-RULE-ENTRY (WS-SUB-1) TO WS-RULE-SWAP-AREA.
053900     MOVE WS-RULE-ENTRY (WS-SUB-2) TO WS-RULE-ENTRY (WS-SUB-1).
054000     MOVE WS-RULE-SWAP-AREA TO WS-RULE-ENTRY (WS-SUB-2).
054100
054200*---------------------------------------------------------------
054300* STATEMENT REPORT.
054400*---------------------------------------------------------------
054500 2400-PRINT-ALL-STATEMENTS.
054600     PERFORM 2410-READ-STMT-REQUEST.
054700     PERFORM 2420-PRINT-ONE-STATEMENT
054800         UNTIL STMT-REQ-AT-END.
054900 2400-EXIT.
055000     EXIT.
055100
055200 2410-READ-STMT-REQUEST.
055300     READ STMT-REQUEST-FILE
055400         AT END MOVE "Y" TO WS-STMT-REQ-AT-END.
055500
055600 2420-PRINT-ONE-STATEMENT.
055700     PERFORM 2430-FIND-REQUESTED-ACCOUNT.
055800     PERFORM 2440-PRINT-STATEMENT-HEADER.
055900     MOVE ZERO TO WS-STMT-RUNNING-BAL.
056000     IF WS-CALC-ACCT-FOUND = "Y"
056100         PERFORM 2460-PRINT-ONE-DETAIL-LINE THRU 2460-EXIT
056200             VARYING WS-SUB-1 FROM 1 BY 1
056300             UNTIL WS-SUB-1 > WS-ACCT-TXN-COUNT (WS-CALC-ACCT-IDX).
056400     PERFORM 2000-CALCULATE-INTEREST THRU 2000-EXIT.
056500     PERFORM 2500-PRINT-INTEREST-LINE.
056600     ADD 1 TO WS-STMT-PRINTED-COUNT.
056700     PERFORM 2410-READ-STMT-REQUEST.
056800
056900 2430-FIND-REQUESTED-ACCOUNT.
057000     MOVE "N" TO WS-CALC-ACCT-FOUND.
057100     SET WS-ACCT-IDX TO 1.
057200     SEARCH WS-ACCOUNT-ENTRY
057300         AT END CONTINUE
057310         WHEN WS-ACCT-IDX > WS-ACCT-COUNT
057320             CONTINUE
057400         WHEN WS-ACCT-ID (WS-ACCT-IDX) = SI-ACCT
057500             MOVE "Y" TO WS-CALC-ACCT-FOUND
057600             SET WS-CALC-ACCT-IDX TO WS-ACCT-IDX.
057700
057800 2440-PRINT-STATEMENT-HEADER.
057900     MOVE SI-ACCT TO WS-HDG-ACCT.
058000     WRITE STMT-RPT-RECORD FROM WS-STMT-HEADING-LINE
058100         BEFORE ADVANCING TOP-OF-FORM.
058200     WRITE STMT-RPT-RECORD FROM WS-STMT-COLUMN-LINE
058300         BEFORE ADVANCING 1 LINE.
058400
058500 2460-PRINT-ONE-DETAIL-LINE.
058600     IF WS-TXN-DATE (WS-CALC-ACCT-IDX, WS-SUB-1) (1:6)
058700             NOT = SI-YEAR-MONTH
058800         GO TO 2460-EXIT.
058900     IF WS-TXN-TYPE (WS-CALC-ACCT-IDX, WS-SUB-1) = "D"
059000         ADD WS-TXN-AMT (WS-CALC-ACCT-IDX, WS-SUB-1)
059100             TO WS-STMT-RUNNING-BAL
059200     ELSE
059300         SUBTRACT WS-TXN-AMT (WS-CALC-ACCT-IDX, WS-SUB-1)
059400             FROM WS-STMT-RUNNING-BAL.
059500     MOVE WS-TXN-DATE (WS-CALC-ACCT-IDX, WS-SUB-1) TO WS-DTL-DATE.
059600     MOVE WS-TXN-ID (WS-CALC-ACCT-IDX, WS-SUB-1) TO WS-DTL-TXNID.
059700     MOVE WS-TXN-TYPE (WS-CALC-ACCT-IDX, WS-SUB-1) TO WS-DTL-TYPE.
059800     MOVE WS-TXN-AMT (WS-CALC-ACCT-IDX, WS-SUB-1) TO WS-DTL-AMOUNT-ED.
059900     MOVE WS-STMT-RUNNING-BAL TO WS-DTL-BALANCE-ED.
060000     WRITE STMT-RPT-RECORD FROM WS-STMT-DETAIL-LINE
060100         BEFORE ADVANCING 1 LINE.
060200 2460-EXIT.
060300     EXIT.
060400
060500 2500-PRINT-INTEREST-LINE.
060600     MOVE SPACES TO WS-DTL-TXNID.
060700     MOVE SI-YEAR-MONTH TO WS-DTL-DATE (1:6).
060800     MOVE "30" TO WS-DTL-DATE (7:2).
060900     MOVE "I" TO WS-DTL-TYPE.
061000     MOVE WS-CALC-INTEREST-FINAL TO WS-DTL-AMOUNT-ED.
061100     ADD WS-CALC-INTEREST-FINAL TO WS-STMT-RUNNING-BAL.
061200     MOVE WS-STMT-RUNNING-BAL TO WS-DTL-BALANCE-ED.
061300     WRITE STMT-RPT-RECORD FROM WS-STMT-DETAIL-LINE
061400         BEFORE ADVANCING 1 LINE.
061500
061600*---------------------------------------------------------------
061700* INTEREST CALCULATION ENGINE.  Re-entered fresh for every
061800* statement request (WS-CALC-ACCT-IDX/WS-CALC-ACCT-FOUND and
061900* SI-YEAR-MONTH are already set by 2420/2430).  Unknown account or
062000* a month with no balance-changing activity both fall out to a
062100* zero interest figure, per the 2002-09-17 rewrite note above.
062200*---------------------------------------------------------------
062300 2000-CALCULATE-INTEREST.                                         AC-1318 
062400     MOVE ZERO TO WS-CALC-INTEREST-ACCUM.
062500     MOVE ZERO TO WS-CALC-INTEREST-FINAL.
062600     MOVE ZERO TO WS-CALC-BALANCE.
062700     MOVE ZERO TO WS-DISTINCT-DATE-COUNT.
062800     IF WS-CALC-ACCT-FOUND = "Y"
062900         PERFORM 2100-BUILD-DISTINCT-DATES THRU 2100-EXIT
063000             VARYING WS-SUB-1 FROM 1 BY 1
063100             UNTIL WS-SUB-1 > WS-ACCT-TXN-COUNT (WS-CALC-ACCT-IDX)
063200         PERFORM 2200-SORT-DISTINCT-DATES
063300         PERFORM 2300-ACCRUE-INTEREST
063400             VARYING WS-SUB-1 FROM 1 BY 1
063500             UNTIL WS-SUB-1 > WS-DISTINCT-DATE-COUNT.
063600     COMPUTE WS-CALC-INTEREST-FINAL ROUNDED = WS-CALC-INTEREST-ACCUM.
063700 2000-EXIT.
063800     EXIT.
063900
064000 2100-BUILD-DISTINCT-DATES.
064100     IF WS-TXN-DATE (WS-CALC-ACCT-IDX, WS-SUB-1) (1:6)
064200             NOT = SI-YEAR-MONTH
064300         GO TO 2100-EXIT.
064400     PERFORM 2110-MERGE-ONE-TXN-DATE.
064500 2100-EXIT.
064600     EXIT.
064700
064800 2110-MERGE-ONE-TXN-DATE.
064900     MOVE "N" TO WS-DD-FOUND.
065000     SET WS-DD-IDX TO 1.
065100     SEARCH WS-DISTINCT-DATE-ENTRY
065200         AT END CONTINUE
065210         WHEN WS-DD-IDX > WS-DISTINCT-DATE-COUNT
065220             CONTINUE
065300         WHEN WS-DD-DATE (WS-DD-IDX) =
065400                 WS-TXN-DATE (WS-CALC-ACCT-IDX, WS-SUB-1)
065500             MOVE "Y" TO WS-DD-FOUND.
065600     IF WS-DD-FOUND = "N"
065700         ADD 1 TO WS-DISTINCT-DATE-COUNT
065800         SET WS-DD-IDX TO WS-DISTINCT-DATE-COUNT
065900         MOVE WS-TXN-DATE (WS-CALC-ACCT-IDX, WS-SUB-1)
066000             TO WS-DD-DATE (WS-DD-IDX)
066100         MOVE ZERO TO WS-DD-NET-MOVEMENT (WS-DD-IDX).
066200     IF WS-TXN-TYPE (WS-CALC-ACCT-IDX, WS-SUB-1) = "D"
066300         ADD WS-TXN-AMT (WS-CALC-ACCT-IDX, WS-SUB-1)
066400             TO WS-DD-NET-MOVEMENT (WS-DD-IDX)
066500     ELSE
066600         SUBTRACT WS-TXN-AMT (WS-CALC-ACCT-IDX, WS-SUB-1)
066700             FROM WS-DD-NET-MOVEMENT (WS-DD-IDX).
066800
066900*---------------------------------------------------------------
067000* Same bubble sort as 1900, over the distinct-date table instead
067100* of the rule table.
067200*---------------------------------------------------------------
067300 2200-SORT-DISTINCT-DATES.
067400     MOVE "Y" TO WS-SWAP-FLAG.
067500     PERFORM 2210-DD-BUBBLE-PASS
067600         UNTIL WS-SWAP-FLAG = "N".
067700
067800 2210-DD-BUBBLE-PASS.
067900     MOVE "N" TO WS-SWAP-FLAG.
068000     PERFORM 2220-DD-COMPARE-ADJACENT
068100         VARYING WS-SUB-2 FROM 1 BY 1
068200         UNTIL WS-SUB-2 = WS-DISTINCT-DATE-COUNT.
068300
068400 2220-DD-COMPARE-ADJACENT.
068500     IF WS-DD-DATE (WS-SUB-2) > WS-DD-DATE (WS-SUB-2 + 1)
068600         PERFORM 2230-DD-SWAP
068700         MOVE "Y" TO WS-SWAP-FLAG.
068800
068900 2230-DD-SWAP.
069000     MOVE WS-DISTINCT-DATE-ENTRY (WS-SUB-2) TO WS-DD-SWAP-AREA.
069100     MOVE WS-DISTINCT-DATE-ENTRY (WS-SUB-2 + 1)
069200         TO WS-DISTINCT-DATE-ENTRY (WS-SUB-2).
069300     MOVE WS-DD-SWAP-AREA TO WS-DISTINCT-DATE-ENTRY (WS-SUB-2 + 1).
069400
069500*---------------------------------------------------------------
069600* Walk the distinct dates in order, accruing balance * rate * days
069700* for each balance segment.  Day count for the first date in the
069800* month is always 1 (the opening day itself); every date after
069900* that contributes the day-of-month gap back to the date before
070000* it, per the methods-review formula.
070100*---------------------------------------------------------------
070200 2300-ACCRUE-INTEREST.
070300     ADD WS-DD-NET-MOVEMENT (WS-SUB-1) TO WS-CALC-BALANCE.
070400     MOVE WS-DD-DD (WS-SUB-1) TO WS-THIS-DAY.
070500     IF WS-SUB-1 = 1
070600         MOVE 1 TO WS-CALC-DAY-COUNT
070700     ELSE
070800         COMPUTE WS-CALC-DAY-COUNT = WS-THIS-DAY - WS-PREV-DAY.
070900     PERFORM 2350-FIND-APPLICABLE-RULE.
071000     IF CALC-RULE-FOUND
071100         COMPUTE WS-CALC-INTEREST-ACCUM =
071200             WS-CALC-INTEREST-ACCUM +
071300             (WS-CALC-BALANCE * WS-CALC-RULE-RATE
071400                 * WS-CALC-DAY-COUNT / 365).
071500     MOVE WS-THIS-DAY TO WS-PREV-DAY.
071600
071700*---------------------------------------------------------------
071800* WS-RULE-TABLE is kept in ascending date order (1900), so the
071900* last entry whose RULE-DATE does not exceed the balance-segment
072000* date is the applicable one.
072100*---------------------------------------------------------------
072200 2350-FIND-APPLICABLE-RULE.
072300     MOVE "N" TO WS-CALC-RULE-FOUND.
072400     PERFORM 2360-CHECK-ONE-RULE
072500         VARYING WS-SUB-2 FROM 1 BY 1
072600         UNTIL WS-SUB-2 > WS-RULE-COUNT.
072700
072800 2360-CHECK-ONE-RULE.
072900     IF WS-RULE-DATE (WS-SUB-2) NOT > WS-DD-DATE (WS-SUB-1)
073000         MOVE "Y" TO WS-CALC-RULE-FOUND
073100         MOVE WS-RULE-RATE (WS-SUB-2) TO WS-CALC-RULE-RATE.
